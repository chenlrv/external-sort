000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PROGM50S.                                                    
000120 AUTHOR. M. FERREYRA.                                                     
000130 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.                     
000140 DATE-WRITTEN. 06/03/1989.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
000170                                                                          
000180***************************************************************           
000190*      CLASIFICADOR EXTERNO DE CLAVES NUMERICAS (MERGE-SORT)   *          
000200*      =======================================================*           
000210*  PROPOSITO:                                                  *          
000220*  - ORDENAR EN FORMA ASCENDENTE UN ARCHIVO DE CLAVES NUMERI-  *          
000230*    CAS (UNA POR RENGLON) SIN NECESIDAD DE TENERLO COMPLETO   *          
000240*    EN MEMORIA, MEDIANTE TROCEO Y FUSION EXTERNA (MERGE-SORT  *          
000250*    CLASICO DE ARCHIVOS).                                     *          
000260*  - ES EL PASO PREVIO TIPICO A UN PROCESO DE CIERRE O DE      *          
000270*    EMISION DE LISTADOS QUE REQUIERE SUS CLAVES ORDENADAS Y   *          
000280*    CUYO VOLUMEN SUPERA LA MEMORIA DE TRABAJO DISPONIBLE.     *          
000290*                                                              *          
000300*  ETAPAS:                                                     *          
000310*  1) TROCEO   (2000): LEE ENTRADA, ARMA LOTES DE HASTA        *          
000320*     WS-MAX-VIAS CLAVES, LOS ORDENA EN MEMORIA (5000) Y LOS   *          
000330*     GRABA COMO ARCHIVOS INTERMEDIOS CHUNK_NNNN.CSV.          *          
000340*  2) FUSION    (3000): AGRUPA LOS ARCHIVOS DE LOTE DE A LO    *          
000350*     SUMO WS-MAX-VIAS POR TANDA Y LOS FUSIONA EN K VIAS       *          
000360*     (4000), REPITIENDO PASADAS HASTA QUE QUEDE UN SOLO       *          
000370*     ARCHIVO DE LOTE, QUE PASA A SER LA SALIDA DEFINITIVA.    *          
000380*                                                              *          
000390*  PARAMETROS DEL TRABAJO (TARJETA DDPARM):                    *          
000400*     ARCHIVO DE ENTRADA, ARCHIVO DE SALIDA Y CANTIDAD MAXIMA  *          
000410*     DE LINEAS/VIAS EN MEMORIA (1 A WS-MAX-VIAS).             *          
000420***************************************************************           
000430                                                                          
000440* HISTORIAL DE MODIFICACIONES                                     PROGM50S
000450* ---------------------------                                     PROGM50S
000460* FECHA      PROGRAMADOR  PETICION   DESCRIPCION                  PROGM50S
000470* ----------  -----------  ---------  -------------------------   PROGM50S
000480* 06/03/1989  M.FERREYRA   SIS-0410   VERSION INICIAL: TROCEO Y   PROGM50S
000490*                                     FUSION EN UNA SOLA VIA.     PROGM50S
000500* 14/11/1990  M.FERREYRA   SIS-0468   SE AGREGA FUSION EN VARIAS  PROGM50S
000510*                                     VIAS POR PASADA (K-VIAS).   PROGM50S
000520* 22/07/1992  R.SOSA       SIS-0591   CORRIGE CONTADOR DE LOTES   PROGM50S
000530*                                     DE TROCEO QUE TRUNCABA EN   PROGM50S
000540*                                     ARCHIVOS DE MAS DE 9999.    PROGM50S
000550* 03/02/1994  R.SOSA       SIS-0654   SE VALIDA LA TARJETA DE     PROGM50S
000560*                                     PARAMETROS ANTES DE ABRIR   PROGM50S
000570*                                     LA ENTRADA.                 PROGM50S
000580* 19/09/1996  D.ACOSTA     SIS-0722   SE AGREGA EL BORRADO AUTO-  PROGM50S
000590*                                     MATICO DE LOS LOTES YA      PROGM50S
000600*                                     FUSIONADOS EN CADA PASADA.  PROGM50S
000610* 11/12/1998  D.ACOSTA     Y2K-0091   REVISION Y2K. EL PROGRAMA   PROGM50S
000620*                                     NO MANEJA FECHAS DE 2       PROGM50S
000630*                                     DIGITOS. SIN CAMBIOS DE     PROGM50S
000640*                                     CODIGO.                     PROGM50S
000650* 05/05/2001  J.QUIROGA    SIS-0803   SE LIMITA A 5 LA CANTIDAD   PROGM50S
000660*                                     DE VIAS ABIERTAS EN SIMUL-  PROGM50S
000670*                                     TANEO POR TOPE DE ARCHIVOS  PROGM50S
000680*                                     CONCURRENTES DEL SISTEMA.   PROGM50S
000690* 17/08/2004  J.QUIROGA    SIS-0855   SE AGREGAN ESTADISTICAS DE  PROGM50S
000700*                                     CIERRE (LINEAS, LOTES Y     PROGM50S
000710*                                     PASADAS DE FUSION).         PROGM50S
000720* 09/03/2006  R.SOSA       SIS-0891   FALTABA DEFINIR EN WORKING  PROGM50S
000730*                                     WS-NOM-VIA-TEMP, USADA EN   PROGM50S
000740*                                     4100 PARA ABRIR CADA VIA.   PROGM50S
000750*                                     SE AGREGA EL CAMPO.         PROGM50S
000760* 04/10/2007  R.SOSA       SIS-0913   LA NUMERACION DE LOTES DE   PROGM50S
000770*                                     TROCEO Y DE NIVEL DE FUSION PROGM50S
000780*                                     ARRANCABA EN 1. AJUSTADA A  PROGM50S
000790*                                     ARRANCAR EN CERO, SEGUN LA  PROGM50S
000800*                                     NORMA DE NOMBRES DE LOTE.   PROGM50S
000810* 12/06/2009  M.FERREYRA   SIS-0947   LOS REGISTROS DE ENTRADA,   PROGM50S
000820*                                     SALIDA, LOTE Y VIAS SE      PROGM50S
000830*                                     PASAN A DEFINIR COMO 01     PROGM50S
000840*                                     DIRECTO BAJO CADA FD (SIN   PROGM50S
000850*                                     COPY CON REPLACING), IGUAL  PROGM50S
000860*                                     QUE EL RESTO DE LOS PROGRA- PROGM50S
000870*                                     MAS DEL SECTOR.             PROGM50S
000880* 12/06/2009  M.FERREYRA   SIS-0948   EL BORRADO Y RENOMBRE DE    PROGM50S
000890*                                     LOTES PASA A INVOCARSE POR  PROGM50S
000900*                                     NOMBRE DE VARIABLE (WS-PGM- PROGM50S
000910*                                     RENOMBRAR, WS-PGM-BORRAR),  PROGM50S
000920*                                     IGUAL QUE SE HACE CON EL    PROGM50S
000930*                                     SUBPROGRAMA EN PGMB4CAF.    PROGM50S
000940* 14/03/2011  M.FERREYRA   SIS-0979   SE QUITAN LAS TABLAS EN     PROGM50S
000950*                                     MEMORIA DE VIAS, BUFFER Y   PROGM50S
000960*                                     LOTES DE PASE (ARMADAS CON  PROGM50S
000970*                                     OCCURS EN LA REVISION ANTE- PROGM50S
000980*                                     RIOR DE PRUEBAS): EL SECTOR PROGM50S
000990*                                     NO USA TABLAS INDEXADAS EN  PROGM50S
001000*                                     NINGUN OTRO PROGRAMA. LAS   PROGM50S
001010*                                     VIAS Y EL BUFFER QUEDAN EN  PROGM50S
001020*                                     CASILLAS FIJAS 01 A 05, Y   PROGM50S
001030*                                     LA LISTA DE LOTES DE CADA   PROGM50S
001040*                                     PASADA SE LLEVA EN UN PAR   PROGM50S
001050*                                     DE ARCHIVOS DE TRABAJO      PROGM50S
001060*                                     (LISTA-ENTRADA Y LISTA-     PROGM50S
001070*                                     SALIDA) QUE SE BORRAN Y     PROGM50S
001080*                                     RENUEVAN CON EL MISMO       PROGM50S
001090*                                     MECANISMO DE SIS-0948.      PROGM50S
001100*                                     DE PASO SE QUITA EL RESABIO PROGM50S
001110*                                     DE WS-NOM-VIA-TEMP DE SIS-  PROGM50S
001120*                                     0891, YA INNECESARIO.       PROGM50S
001130* 14/03/2011  M.FERREYRA   SIS-0980   LOS FD DE ENTRADA, SALIDA Y PROGM50S
001140*                                     LOTES DE TROCEO/FUSION SE   PROGM50S
001150*                                     CORRIGEN A RECORDING MODE   PROGM50S
001160*                                     IS F, LA CLAUSULA QUE USA   PROGM50S
001170*                                     TODO EL SECTOR JUNTO A      PROGM50S
001180*                                     BLOCK CONTAINS 0 RECORDS.   PROGM50S
001190                                                                          
001200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
001210 ENVIRONMENT DIVISION.                                                    
001220 CONFIGURATION SECTION.                                                   
001230                                                                          
001240 SPECIAL-NAMES.                                                           
001250     CLASS DIGITOS-VALIDOS IS '0' THRU '9'                                
001260     UPSI-0 ON STATUS IS WS-MODO-TRAZA-ON                                 
001270            OFF STATUS IS WS-MODO-TRAZA-OFF.                              
001280                                                                          
001290 INPUT-OUTPUT SECTION.                                                    
001300 FILE-CONTROL.                                                            
001310                                                                          
001320     SELECT ARCH-PARM   ASSIGN DDPARM                                     
001330            FILE STATUS IS FS-PARM.                                       
001340                                                                          
001350     SELECT ENTRADA     ASSIGN TO WS-NOM-ENTRADA                          
001360            ORGANIZATION IS LINE SEQUENTIAL                               
001370            FILE STATUS IS FS-ENT.                                        
001380                                                                          
001390     SELECT SALIDA      ASSIGN TO WS-NOM-SALIDA                           
001400            ORGANIZATION IS LINE SEQUENTIAL                               
001410            FILE STATUS IS FS-SAL.                                        
001420                                                                          
001430     SELECT CHUNK-SAL   ASSIGN TO WS-NOM-CHUNK-OUT                        
001440            ORGANIZATION IS LINE SEQUENTIAL                               
001450            FILE STATUS IS FS-CHUNKSAL.                                   
001460                                                                          
001470     SELECT CHUNK-VIA-01 ASSIGN TO WS-NOM-VIA-01                          
001480            ORGANIZATION IS LINE SEQUENTIAL                               
001490            FILE STATUS IS FS-VIA-01.                                     
001500                                                                          
001510     SELECT CHUNK-VIA-02 ASSIGN TO WS-NOM-VIA-02                          
001520            ORGANIZATION IS LINE SEQUENTIAL                               
001530            FILE STATUS IS FS-VIA-02.                                     
001540                                                                          
001550     SELECT CHUNK-VIA-03 ASSIGN TO WS-NOM-VIA-03                          
001560            ORGANIZATION IS LINE SEQUENTIAL                               
001570            FILE STATUS IS FS-VIA-03.                                     
001580                                                                          
001590     SELECT CHUNK-VIA-04 ASSIGN TO WS-NOM-VIA-04                          
001600            ORGANIZATION IS LINE SEQUENTIAL                               
001610            FILE STATUS IS FS-VIA-04.                                     
001620                                                                          
001630     SELECT CHUNK-VIA-05 ASSIGN TO WS-NOM-VIA-05                          
001640            ORGANIZATION IS LINE SEQUENTIAL                               
001650            FILE STATUS IS FS-VIA-05.                                     
001660                                                                          
001670     SELECT LISTA-ENTRADA ASSIGN TO WS-NOM-LISTA-ENTRADA                  
001680            ORGANIZATION IS LINE SEQUENTIAL                               
001690            FILE STATUS IS FS-LST-ENT.                                    
001700                                                                          
001710     SELECT LISTA-SALIDA  ASSIGN TO WS-NOM-LISTA-SALIDA                   
001720            ORGANIZATION IS LINE SEQUENTIAL                               
001730            FILE STATUS IS FS-LST-SAL.                                    
001740                                                                          
001750*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
001760 DATA DIVISION.                                                           
001770 FILE SECTION.                                                            
001780                                                                          
001790*//////////////// ARCHIVO DE PARAMETROS DEL TRABAJO /////////             
001800 FD  ARCH-PARM                                                            
001810     LABEL RECORDS ARE STANDARD.                                          
001820 01  REG-PARM.                                                            
001830     05  PARM-ARCH-ENTRADA      PIC X(20).                                
001840     05  PARM-ARCH-SALIDA       PIC X(20).                                
001850     05  PARM-MAX-LINEAS        PIC 9(04).                                
001860     05  FILLER                 PIC X(46).                                
001870*    VISTA ALTERNATIVA PARA VALIDAR QUE EL CAMPO DE                       
001880*    CANTIDAD MAXIMA DE LINEAS VINO CARGADO CON DIGITOS.                  
001890 01  REG-PARM-R REDEFINES REG-PARM.                                       
001900     05  FILLER                 PIC X(40).                                
001910     05  PARM-MAX-LINEAS-ALFA   PIC X(04).                                
001920     05  FILLER                 PIC X(46).                                
001930                                                                          
001940*//////////////// ARCHIVO DE ENTRADA (SIN ORDENAR) ///////////            
001950 FD  ENTRADA                                                              
001960     BLOCK CONTAINS 0 RECORDS                                             
001970     RECORDING MODE IS F.                                                 
001980 01  REG-ENTRADA           PIC 9(10) VALUE ZEROS.                         
001990                                                                          
002000*//////////////// ARCHIVO DE SALIDA (YA ORDENADO) /////////////           
002010*    NOTA: EL ARCHIVO DE SALIDA NO SE ABRE POR ESCRITURA EN               
002020*    ESTE PROGRAMA. SE PRODUCE RENOMBRANDO EL ULTIMO LOTE                 
002030*    SOBREVIVIENTE DE LA FUSION (VER 3400). EL FD QUEDA AQUI              
002040*    UNICAMENTE PARA DOCUMENTAR SU LAYOUT DE REGISTRO.                    
002050 FD  SALIDA                                                               
002060     BLOCK CONTAINS 0 RECORDS                                             
002070     RECORDING MODE IS F.                                                 
002080 01  REG-SALIDA            PIC 9(10) VALUE ZEROS.                         
002090                                                                          
002100*//////////////// LOTE DE SALIDA DE TROCEO / FUSION ///////////           
002110 FD  CHUNK-SAL                                                            
002120     BLOCK CONTAINS 0 RECORDS                                             
002130     RECORDING MODE IS F.                                                 
002140 01  REG-CHUNKSAL          PIC 9(10) VALUE ZEROS.                         
002150                                                                          
002160*//////////////// VIAS DE ENTRADA PARA FUSION K-VIAS //////////           
002170 FD  CHUNK-VIA-01                                                         
002180     BLOCK CONTAINS 0 RECORDS                                             
002190     RECORDING MODE IS F.                                                 
002200 01  REG-VIA-01            PIC 9(10) VALUE ZEROS.                         
002210                                                                          
002220 FD  CHUNK-VIA-02                                                         
002230     BLOCK CONTAINS 0 RECORDS                                             
002240     RECORDING MODE IS F.                                                 
002250 01  REG-VIA-02            PIC 9(10) VALUE ZEROS.                         
002260                                                                          
002270 FD  CHUNK-VIA-03                                                         
002280     BLOCK CONTAINS 0 RECORDS                                             
002290     RECORDING MODE IS F.                                                 
002300 01  REG-VIA-03            PIC 9(10) VALUE ZEROS.                         
002310                                                                          
002320 FD  CHUNK-VIA-04                                                         
002330     BLOCK CONTAINS 0 RECORDS                                             
002340     RECORDING MODE IS F.                                                 
002350 01  REG-VIA-04            PIC 9(10) VALUE ZEROS.                         
002360                                                                          
002370 FD  CHUNK-VIA-05                                                         
002380     BLOCK CONTAINS 0 RECORDS                                             
002390     RECORDING MODE IS F.                                                 
002400 01  REG-VIA-05            PIC 9(10) VALUE ZEROS.                         
002410                                                                          
002420*//////////////// LISTA DE LOTES DE ENTRADA DE LA PASADA //////           
002430*    UN REGISTRO POR LOTE. SE LEE Y SE ESCRIBE SIEMPRE DE                 
002440*    CORRIDO (SIN TABLA EN MEMORIA), IGUAL QUE EL RESTO DE                
002450*    LOS ARCHIVOS DE ESTE PROGRAMA.                                       
002460 FD  LISTA-ENTRADA                                                        
002470     BLOCK CONTAINS 0 RECORDS                                             
002480     RECORDING MODE IS F.                                                 
002490 01  REG-LISTA-ENTRADA     PIC X(20) VALUE SPACES.                        
002500                                                                          
002510*//////////////// LISTA DE LOTES DE SALIDA DE LA PASADA ///////           
002520 FD  LISTA-SALIDA                                                         
002530     BLOCK CONTAINS 0 RECORDS                                             
002540     RECORDING MODE IS F.                                                 
002550 01  REG-LISTA-SALIDA      PIC X(20) VALUE SPACES.                        
002560                                                                          
002570 WORKING-STORAGE SECTION.                                                 
002580                                                                          
002590*----------------------------------------------------------               
002600*    INDICADORES DE ESTADO DE ARCHIVO (FILE STATUS)                       
002610*----------------------------------------------------------               
002620 77  FS-PARM                 PIC X(02)  VALUE SPACES.                     
002630 77  FS-ENT                  PIC X(02)  VALUE SPACES.                     
002640 77  FS-SAL                  PIC X(02)  VALUE SPACES.                     
002650 77  FS-CHUNKSAL             PIC X(02)  VALUE SPACES.                     
002660 77  FS-VIA-01               PIC X(02)  VALUE SPACES.                     
002670 77  FS-VIA-02               PIC X(02)  VALUE SPACES.                     
002680 77  FS-VIA-03               PIC X(02)  VALUE SPACES.                     
002690 77  FS-VIA-04               PIC X(02)  VALUE SPACES.                     
002700 77  FS-VIA-05               PIC X(02)  VALUE SPACES.                     
002710 77  WS-FS-VIA-GENERICA      PIC X(02)  VALUE SPACES.                     
002720 77  FS-LST-ENT              PIC X(02)  VALUE SPACES.                     
002730 77  FS-LST-SAL              PIC X(02)  VALUE SPACES.                     
002740                                                                          
002750*----------------------------------------------------------               
002760*    SWITCHES DE CONTROL DEL PROCESO                                      
002770*----------------------------------------------------------               
002780 77  WS-STATUS-FIN           PIC X(01)  VALUE 'N'.                        
002790     88  WS-FIN-LECTURA                 VALUE 'Y'.                        
002800     88  WS-NO-FIN-LECTURA              VALUE 'N'.                        
002810 77  WS-STATUS-FALLA         PIC X(01)  VALUE 'N'.                        
002820     88  WS-FALLA-JOB                   VALUE 'Y'.                        
002830     88  WS-NO-FALLA-JOB                VALUE 'N'.                        
002840 77  WS-STATUS-PASE          PIC X(01)  VALUE 'N'.                        
002850     88  WS-UNA-SOLA-VIA                VALUE 'Y'.                        
002860     88  WS-NO-UNA-SOLA-VIA             VALUE 'N'.                        
002870 77  WS-STATUS-FIN-LISTA     PIC X(01)  VALUE 'N'.                        
002880     88  WS-FIN-LISTA-ENTRADA           VALUE 'Y'.                        
002890     88  WS-NO-FIN-LISTA-ENTRADA        VALUE 'N'.                        
002900 77  WS-MODO-TRAZA-ON        PIC X(01)  VALUE 'N'.                        
002910 77  WS-MODO-TRAZA-OFF       PIC X(01)  VALUE 'Y'.                        
002920                                                                          
002930*----------------------------------------------------------               
002940*    CONSTANTES DEL TRABAJO                                               
002950*----------------------------------------------------------               
002960 77  WS-MAX-VIAS             PIC 9(02) COMP  VALUE 5.                     
002970                                                                          
002980*----------------------------------------------------------               
002990*    CONTADORES, SUBINDICES Y ACUMULADORES (BINARIOS)                     
003000*----------------------------------------------------------               
003010 77  WS-CONT-LOTES-CHUNK     PIC 9(04) COMP  VALUE ZEROS.                 
003020 77  WS-CONT-LOTES-PASE      PIC 9(04) COMP  VALUE ZEROS.                 
003030 77  WS-CONT-PASADAS         PIC 9(02) COMP  VALUE ZEROS.                 
003040 77  WS-CANT-BUFFER          PIC 9(02) COMP  VALUE ZEROS.                 
003050 77  WS-CANT-SALIDA-PASE     PIC 9(03) COMP  VALUE ZEROS.                 
003060 77  WS-CANT-VIAS-LOTE       PIC 9(02) COMP  VALUE ZEROS.                 
003070 77  WS-CANT-VIAS-ACTIVAS    PIC 9(02) COMP  VALUE ZEROS.                 
003080 77  WS-CANT-VIAS-VIVAS     PIC 9(02) COMP  VALUE ZEROS.                  
003090 77  WS-NIVEL-ACTUAL         PIC 9(01) COMP  VALUE ZEROS.                 
003100 77  WS-IX                  PIC 9(03) COMP  VALUE ZEROS.                  
003110 77  WS-SUBIDX               PIC 9(02) COMP  VALUE ZEROS.                 
003120 77  WS-MENOR-VIA            PIC 9(02) COMP  VALUE ZEROS.                 
003130 77  WS-CONT-LINEAS-LEIDAS   PIC 9(06) COMP  VALUE ZEROS.                 
003140                                                                          
003150*----------------------------------------------------------               
003160*    VALORES DE TRABAJO (CLAVES NUMERICAS)                                
003170*----------------------------------------------------------               
003180 77  WS-VALOR-LEIDO          PIC 9(10)       VALUE ZEROS.                 
003190 77  WS-VALOR-ESCRIBIR       PIC 9(10)       VALUE ZEROS.                 
003200 77  WS-VALOR-TEMP           PIC 9(10)       VALUE ZEROS.                 
003210 77  WS-MENOR-VALOR          PIC 9(10)       VALUE ZEROS.                 
003220                                                                          
003230*----------------------------------------------------------               
003240*    NOMBRES DE ARCHIVO DE ASIGNACION DINAMICA (ASSIGN)                   
003250*----------------------------------------------------------               
003260 77  WS-NOM-ENTRADA          PIC X(20)       VALUE SPACES.                
003270 77  WS-NOM-SALIDA           PIC X(20)       VALUE SPACES.                
003280 77  WS-NOM-CHUNK-OUT        PIC X(20)       VALUE SPACES.                
003290 77  WS-NOM-VIA-01           PIC X(20)       VALUE SPACES.                
003300 77  WS-NOM-VIA-02           PIC X(20)       VALUE SPACES.                
003310 77  WS-NOM-VIA-03           PIC X(20)       VALUE SPACES.                
003320 77  WS-NOM-VIA-04           PIC X(20)       VALUE SPACES.                
003330 77  WS-NOM-VIA-05           PIC X(20)       VALUE SPACES.                
003340 77  WS-NOM-ORIGEN           PIC X(20)       VALUE SPACES.                
003350 77  WS-NOM-DESTINO          PIC X(20)       VALUE SPACES.                
003360 77  WS-NOM-BORRAR           PIC X(20)       VALUE SPACES.                
003370 77  WS-NOM-ULTIMO-LOTE      PIC X(20)       VALUE SPACES.                
003380                                                                          
003390*    NOMBRES FIJOS DE LAS LISTAS DE TRABAJO DE LOTES (SE                  
003400*    BORRAN Y RENUEVAN EN CADA PASADA DE FUSION, VER 3300)                
003410 77  WS-NOM-LISTA-ENTRADA    PIC X(20)       VALUE 'LISTAENT.TMP'.        
003420 77  WS-NOM-LISTA-SALIDA     PIC X(20)       VALUE 'LISTASAL.TMP'.        
003430                                                                          
003440*    NOMBRE DE LOTE DE SALIDA DE TROCEO: CHUNK_NNNN.CSV                   
003450 01  WS-NOM-LOTE-SALIDA          PIC X(20)  VALUE SPACES.                 
003460 01  WS-NOM-LOTE-SALIDA-R REDEFINES WS-NOM-LOTE-SALIDA.                   
003470     05  WS-NLS-PREFIJO          PIC X(06).                               
003480     05  WS-NLS-NUMERO           PIC 9(04).                               
003490     05  WS-NLS-SUFIJO           PIC X(04).                               
003500     05  FILLER                  PIC X(06).                               
003510                                                                          
003520*    NOMBRE DE LOTE DE UNA PASADA DE FUSION:                              
003530*    <NIVEL>_CHUNK_NNNN.CSV                                               
003540 01  WS-NOM-LOTE-PASE            PIC X(20)  VALUE SPACES.                 
003550 01  WS-NOM-LOTE-PASE-R REDEFINES WS-NOM-LOTE-PASE.                       
003560     05  WS-NLP-NIVEL            PIC 9(01).                               
003570     05  WS-NLP-GUION            PIC X(01).                               
003580     05  WS-NLP-PREFIJO          PIC X(06).                               
003590     05  WS-NLP-NUMERO           PIC 9(04).                               
003600     05  WS-NLP-SUFIJO           PIC X(04).                               
003610     05  FILLER                  PIC X(04).                               
003620                                                                          
003630*----------------------------------------------------------               
003640*    SERVICIOS DEL SISTEMA OPERATIVO (BORRAR / RENOMBRAR)                 
003650*    SE INVOCAN POR NOMBRE DE VARIABLE, IGUAL QUE SE HACE                 
003660*    EN PGMB4CAF CON WS-PGMRUT, EN LUGAR DE DEJAR EL                      
003670*    LITERAL FIJO EN EL VERBO CALL.                                       
003680*----------------------------------------------------------               
003690 77  WS-PGM-RENOMBRAR        PIC X(15) VALUE 'CBL_RENAME_FILE'.           
003700 77  WS-PGM-BORRAR           PIC X(15) VALUE 'CBL_DELETE_FILE'.           
003710 77  WS-RC-BORRAR            PIC S9(9) COMP-5 VALUE ZEROS.                
003720 77  WS-RC-RENOMBRAR         PIC S9(9) COMP-5 VALUE ZEROS.                
003730                                                                          
003740 COPY TABVIA.                                                             
003750                                                                          
003760*----------------------------------------------------------               
003770*    BUFFER PARA ORDENAMIENTO EN MEMORIA (5100), HASTA                    
003780*    WS-MAX-VIAS CLAVES.  UNA ENTRADA FIJA POR POSICION,                  
003790*    IGUAL QUE LAS VIAS DE COPY TABVIA.                                   
003800*----------------------------------------------------------               
003810 01  BUFFER-01.                                                           
003820     05  BUFFER-CLAVE-01     PIC 9(10) VALUE ZEROS.                       
003830     05  FILLER              PIC X(05) VALUE SPACES.                      
003840 01  BUFFER-02.                                                           
003850     05  BUFFER-CLAVE-02     PIC 9(10) VALUE ZEROS.                       
003860     05  FILLER              PIC X(05) VALUE SPACES.                      
003870 01  BUFFER-03.                                                           
003880     05  BUFFER-CLAVE-03     PIC 9(10) VALUE ZEROS.                       
003890     05  FILLER              PIC X(05) VALUE SPACES.                      
003900 01  BUFFER-04.                                                           
003910     05  BUFFER-CLAVE-04     PIC 9(10) VALUE ZEROS.                       
003920     05  FILLER              PIC X(05) VALUE SPACES.                      
003930 01  BUFFER-05.                                                           
003940     05  BUFFER-CLAVE-05     PIC 9(10) VALUE ZEROS.                       
003950     05  FILLER              PIC X(05) VALUE SPACES.                      
003960                                                                          
003970*----------------------------------------------------------               
003980*    LINEA DE SEPARACION Y CAMPOS EDITADOS PARA EL                        
003990*    MENSAJE FINAL DE ESTADISTICAS (9999-FINAL)                           
004000*----------------------------------------------------------               
004010 01  WS-LINEA-SEP             PIC X(52)  VALUE ALL '='.                   
004020 01  WS-LINEAS-PRINT          PIC ZZZZZ9.                                 
004030 01  WS-LOTES-CHUNK-PRINT     PIC ZZZ9.                                   
004040 01  WS-PASADAS-PRINT         PIC Z9.                                     
004050                                                                          
004060*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
004070 PROCEDURE DIVISION.                                                      
004080                                                                          
004090*----------------------------------------------------------               
004100*    0000 - PARRAFO PRINCIPAL DEL TRABAJO                                 
004110*----------------------------------------------------------               
004120 MAIN-PROGRAM-I.                                                          
004130     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                            
004140     IF WS-NO-FALLA-JOB                                                   
004150         PERFORM 2000-TROCEO-I THRU 2000-TROCEO-F                         
004160                 UNTIL WS-FIN-LECTURA OR WS-FALLA-JOB                     
004170     END-IF.                                                              
004180     IF WS-NO-FALLA-JOB                                                   
004190         PERFORM 1700-PREPARAR-FUSION-I                                   
004200                 THRU 1700-PREPARAR-FUSION-F                              
004210     END-IF.                                                              
004220     IF WS-NO-FALLA-JOB                                                   
004230         EVALUATE TRUE                                                    
004240             WHEN WS-CONT-LOTES-PASE = ZEROS                              
004250                 CONTINUE                                                 
004260             WHEN WS-CONT-LOTES-PASE = 1                                  
004270                 SET WS-UNA-SOLA-VIA TO TRUE                              
004280                 READ LISTA-ENTRADA                                       
004290                     AT END CONTINUE                                      
004300                 END-READ                                                 
004310                 MOVE REG-LISTA-ENTRADA TO WS-NOM-ULTIMO-LOTE             
004320             WHEN OTHER                                                   
004330                 PERFORM 3000-FUSION-I THRU 3000-FUSION-F                 
004340                     UNTIL WS-UNA-SOLA-VIA OR WS-FALLA-JOB                
004350         END-EVALUATE                                                     
004360     END-IF.                                                              
004370     IF WS-NO-FALLA-JOB AND WS-CONT-LOTES-PASE > ZEROS                    
004380         PERFORM 3400-RENOMBRAR-SAL-I THRU 3400-RENOMBRAR-SAL-F           
004390     END-IF.                                                              
004400     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                              
004410     STOP RUN.                                                            
004420 MAIN-PROGRAM-F.                                                          
004430     EXIT.                                                                
004440                                                                          
004450*----------------------------------------------------------               
004460*    1000 - APERTURA DE ARCHIVOS Y LECTURA DE PARAMETROS                  
004470*----------------------------------------------------------               
004480 1000-INICIO-I.                                                           
004490     OPEN INPUT ARCH-PARM.                                                
004500     IF FS-PARM NOT = '00'                                                
004510         DISPLAY '*** ERROR AL ABRIR TARJETA DE PARAMETROS ***'           
004520         DISPLAY '*** FILE STATUS = ' FS-PARM                             
004530         SET WS-FALLA-JOB TO TRUE                                         
004540     ELSE                                                                 
004550         PERFORM 1100-LEER-PARM-I THRU 1100-LEER-PARM-F                   
004560     END-IF.                                                              
004570 1000-INICIO-F.                                                           
004580     EXIT.                                                                
004590                                                                          
004600 1100-LEER-PARM-I.                                                        
004610     READ ARCH-PARM.                                                      
004620     EVALUATE TRUE                                                        
004630         WHEN FS-PARM = '00'                                              
004640             MOVE PARM-ARCH-ENTRADA  TO WS-NOM-ENTRADA                    
004650             MOVE PARM-ARCH-SALIDA   TO WS-NOM-SALIDA                     
004660             IF PARM-MAX-LINEAS-ALFA IS NOT NUMERIC                       
004670                 OR PARM-MAX-LINEAS = ZEROS                               
004680                 OR PARM-MAX-LINEAS > WS-MAX-VIAS                         
004690                 DISPLAY '*** ERROR: CANTIDAD MAXIMA DE LINEAS EN'        
004700                 DISPLAY '*** MEMORIA INVALIDA EN TARJETA DE PARM'        
004710                 SET WS-FALLA-JOB TO TRUE                                 
004720             ELSE                                                         
004730                 MOVE PARM-MAX-LINEAS TO WS-CANT-VIAS-LOTE                
004740             END-IF                                                       
004750         WHEN OTHER                                                       
004760             DISPLAY '*** ERROR AL LEER TARJETA DE PARAMETROS ***'        
004770             SET WS-FALLA-JOB TO TRUE                                     
004780     END-EVALUATE.                                                        
004790     CLOSE ARCH-PARM.                                                     
004800     IF WS-NO-FALLA-JOB                                                   
004810         OPEN INPUT ENTRADA                                               
004820         IF FS-ENT NOT = '00'                                             
004830             DISPLAY '*** ERROR AL ABRIR ARCHIVO DE ENTRADA ***'          
004840             SET WS-FALLA-JOB TO TRUE                                     
004850         END-IF                                                           
004860     END-IF.                                                              
004870     IF WS-NO-FALLA-JOB                                                   
004880         OPEN OUTPUT LISTA-ENTRADA                                        
004890         IF FS-LST-ENT NOT = '00'                                         
004900             DISPLAY '*** ERROR AL CREAR LISTA DE LOTES ***'              
004910             SET WS-FALLA-JOB TO TRUE                                     
004920         END-IF                                                           
004930     END-IF.                                                              
004940 1100-LEER-PARM-F.                                                        
004950     EXIT.                                                                
004960                                                                          
004970*    1700 CIERRA LA LISTA DE LOTES DE TROCEO (SE ABRIO POR                
004980*    SALIDA EN 2300) Y LA REABRE POR ENTRADA PARA QUE LA                  
004990*    PRIMERA PASADA DE FUSION LA RECORRA DE CORRIDO.                      
005000 1700-PREPARAR-FUSION-I.                                                  
005010     CLOSE LISTA-ENTRADA.                                                 
005020     IF WS-CONT-LOTES-PASE > ZEROS                                        
005030         OPEN INPUT LISTA-ENTRADA                                         
005040         IF FS-LST-ENT NOT = '00'                                         
005050             DISPLAY '*** ERROR AL REABRIR LISTA DE LOTES ***'            
005060             SET WS-FALLA-JOB TO TRUE                                     
005070         END-IF                                                           
005080     END-IF.                                                              
005090 1700-PREPARAR-FUSION-F.                                                  
005100     EXIT.                                                                
005110                                                                          
005120*----------------------------------------------------------               
005130*    2000 - TROCEO: ARMADO DE LOTES ORDENADOS EN MEMORIA                  
005140*----------------------------------------------------------               
005150 2000-TROCEO-I.                                                           
005160     MOVE ZEROS TO WS-CANT-BUFFER.                                        
005170     PERFORM 2100-LEER-ENTRADA-I THRU 2100-LEER-ENTRADA-F                 
005180             VARYING WS-IX FROM 1 BY 1                                    
005190             UNTIL WS-IX > WS-CANT-VIAS-LOTE                              
005200                OR WS-FIN-LECTURA                                         
005210                OR WS-FALLA-JOB.                                          
005220     IF WS-CANT-BUFFER > ZEROS AND WS-NO-FALLA-JOB                        
005230         PERFORM 5000-ORDENAR-LOTE-I THRU 5000-ORDENAR-LOTE-F             
005240         PERFORM 2300-GRABAR-LOTE-I THRU 2300-GRABAR-LOTE-F               
005250     END-IF.                                                              
005260 2000-TROCEO-F.                                                           
005270     EXIT.                                                                
005280                                                                          
005290 2100-LEER-ENTRADA-I.                                                     
005300     READ ENTRADA                                                         
005310         AT END                                                           
005320             SET WS-FIN-LECTURA TO TRUE                                   
005330     END-READ.                                                            
005340     IF WS-NO-FIN-LECTURA                                                 
005350       IF FS-ENT = '00'                                                   
005360         ADD 1 TO WS-CANT-BUFFER                                          
005370         ADD 1 TO WS-CONT-LINEAS-LEIDAS                                   
005380         EVALUATE WS-CANT-BUFFER                                          
005390             WHEN 1 MOVE REG-ENTRADA TO BUFFER-CLAVE-01                   
005400             WHEN 2 MOVE REG-ENTRADA TO BUFFER-CLAVE-02                   
005410             WHEN 3 MOVE REG-ENTRADA TO BUFFER-CLAVE-03                   
005420             WHEN 4 MOVE REG-ENTRADA TO BUFFER-CLAVE-04                   
005430             WHEN 5 MOVE REG-ENTRADA TO BUFFER-CLAVE-05                   
005440         END-EVALUATE                                                     
005450       ELSE                                                               
005460         DISPLAY '*** ERROR AL LEER ARCHIVO DE ENTRADA ***'               
005470         SET WS-FALLA-JOB TO TRUE                                         
005480       END-IF                                                             
005490     END-IF.                                                              
005500 2100-LEER-ENTRADA-F.                                                     
005510     EXIT.                                                                
005520                                                                          
005530*    2300 GRABA EL LOTE ORDENADO COMO CHUNK_NNNN.CSV Y ANOTA              
005540*    SU NOMBRE EN LA LISTA DE LOTES DE NIVEL CERO PARA LA                 
005550*    FUSION (LISTA-ENTRADA, ABIERTA POR SALIDA EN 1100)                   
005560 2300-GRABAR-LOTE-I.                                                      
005570     MOVE 'CHUNK_' TO WS-NLS-PREFIJO.                                     
005580     MOVE WS-CONT-LOTES-CHUNK TO WS-NLS-NUMERO.                           
005590     MOVE '.CSV'   TO WS-NLS-SUFIJO.                                      
005600     ADD 1 TO WS-CONT-LOTES-CHUNK.                                        
005610     MOVE WS-NOM-LOTE-SALIDA TO WS-NOM-CHUNK-OUT.                         
005620     OPEN OUTPUT CHUNK-SAL.                                               
005630     IF FS-CHUNKSAL NOT = '00'                                            
005640         DISPLAY '*** ERROR AL CREAR ARCHIVO DE LOTE ***'                 
005650         SET WS-FALLA-JOB TO TRUE                                         
005660     ELSE                                                                 
005670       PERFORM 2310-ESCRIBIR-LOTE-I THRU 2310-ESCRIBIR-LOTE-F             
005680               VARYING WS-IX FROM 1 BY 1                                  
005690               UNTIL WS-IX > WS-CANT-BUFFER                               
005700                  OR WS-FALLA-JOB                                         
005710       CLOSE CHUNK-SAL                                                    
005720       ADD 1 TO WS-CONT-LOTES-PASE                                        
005730       MOVE WS-NOM-LOTE-SALIDA TO REG-LISTA-ENTRADA                       
005740       WRITE REG-LISTA-ENTRADA                                            
005750       IF FS-LST-ENT NOT = '00'                                           
005760           DISPLAY '*** ERROR AL ANOTAR LOTE EN LA LISTA ***'             
005770           SET WS-FALLA-JOB TO TRUE                                       
005780       END-IF                                                             
005790     END-IF.                                                              
005800 2300-GRABAR-LOTE-F.                                                      
005810     EXIT.                                                                
005820                                                                          
005830 2310-ESCRIBIR-LOTE-I.                                                    
005840     EVALUATE WS-IX                                                       
005850         WHEN 1 MOVE BUFFER-CLAVE-01 TO REG-CHUNKSAL                      
005860         WHEN 2 MOVE BUFFER-CLAVE-02 TO REG-CHUNKSAL                      
005870         WHEN 3 MOVE BUFFER-CLAVE-03 TO REG-CHUNKSAL                      
005880         WHEN 4 MOVE BUFFER-CLAVE-04 TO REG-CHUNKSAL                      
005890         WHEN 5 MOVE BUFFER-CLAVE-05 TO REG-CHUNKSAL                      
005900     END-EVALUATE.                                                        
005910     WRITE REG-CHUNKSAL.                                                  
005920     IF FS-CHUNKSAL NOT = '00'                                            
005930         DISPLAY '*** ERROR AL GRABAR REGISTRO DE LOTE ***'               
005940         SET WS-FALLA-JOB TO TRUE                                         
005950     END-IF.                                                              
005960 2310-ESCRIBIR-LOTE-F.                                                    
005970     EXIT.                                                                
005980                                                                          
005990*----------------------------------------------------------               
006000*    3000 - FUSION: UNA PASADA COMPLETA SOBRE TODOS LOS                   
006010*    LOTES DEL NIVEL ACTUAL, AGRUPADOS DE A WS-CANT-VIAS-                 
006020*    LOTE POR TANDA. SE REPITE (DESDE MAIN) HASTA QUE QUEDE               
006030*    UN SOLO LOTE SOBREVIVIENTE.                                          
006040*----------------------------------------------------------               
006050 3000-FUSION-I.                                                           
006060     ADD 1 TO WS-CONT-PASADAS.                                            
006070     MOVE ZEROS TO WS-CANT-SALIDA-PASE.                                   
006080     OPEN OUTPUT LISTA-SALIDA.                                            
006090     IF FS-LST-SAL NOT = '00'                                             
006100         DISPLAY '*** ERROR AL CREAR LISTA DE SALIDA ***'                 
006110         SET WS-FALLA-JOB TO TRUE                                         
006120     ELSE                                                                 
006130         PERFORM 3200-PROCESAR-TANDA-I THRU 3200-PROCESAR-TANDA-F         
006140                 UNTIL WS-FIN-LISTA-ENTRADA OR WS-FALLA-JOB               
006150     END-IF.                                                              
006160     IF WS-NO-FALLA-JOB                                                   
006170         IF WS-CANT-SALIDA-PASE = 1                                       
006180             SET WS-UNA-SOLA-VIA TO TRUE                                  
006190         END-IF                                                           
006200         PERFORM 3300-AVANZAR-NIVEL-I THRU 3300-AVANZAR-NIVEL-F           
006210         ADD 1 TO WS-NIVEL-ACTUAL                                         
006220     END-IF.                                                              
006230 3000-FUSION-F.                                                           
006240     EXIT.                                                                
006250                                                                          
006260*    3200 ARMA UNA TANDA LEYENDO DE LA LISTA-ENTRADA HASTA                
006270*    WS-CANT-VIAS-LOTE NOMBRES DE LOTE (3220) Y LOS FUSIONA               
006280 3200-PROCESAR-TANDA-I.                                                   
006290     MOVE ZEROS TO WS-CANT-VIAS-ACTIVAS.                                  
006300     PERFORM 3220-LEER-NOMBRE-LOTE-I THRU 3220-LEER-NOMBRE-LOTE-F         
006310             VARYING WS-SUBIDX FROM 1 BY 1                                
006320             UNTIL WS-SUBIDX > WS-CANT-VIAS-LOTE                          
006330                OR WS-FIN-LISTA-ENTRADA                                   
006340                OR WS-FALLA-JOB.                                          
006350     IF WS-CANT-VIAS-ACTIVAS > ZEROS                                      
006360         ADD 1 TO WS-CANT-SALIDA-PASE                                     
006370         IF WS-CANT-VIAS-ACTIVAS = 1                                      
006380             PERFORM 3210-COPIAR-UNICO-I THRU 3210-COPIAR-UNICO-F         
006390         ELSE                                                             
006400             PERFORM 4000-FUSION-K-VIAS-I                                 
006410                     THRU 4000-FUSION-K-VIAS-F                            
006420         END-IF                                                           
006430     END-IF.                                                              
006440 3200-PROCESAR-TANDA-F.                                                   
006450     EXIT.                                                                
006460                                                                          
006470*    3220 LEE UN NOMBRE DE LOTE DE LISTA-ENTRADA Y LO DEJA EN             
006480*    LA VIA WS-SUBIDX (WS-NOM-VIA-01 A 05) PARA LA TANDA                  
006490 3220-LEER-NOMBRE-LOTE-I.                                                 
006500     READ LISTA-ENTRADA                                                   
006510         AT END SET WS-FIN-LISTA-ENTRADA TO TRUE                          
006520     END-READ.                                                            
006530     IF WS-NO-FIN-LISTA-ENTRADA                                           
006540       IF FS-LST-ENT = '00'                                               
006550         ADD 1 TO WS-CANT-VIAS-ACTIVAS                                    
006560         EVALUATE WS-SUBIDX                                               
006570             WHEN 1 MOVE REG-LISTA-ENTRADA TO WS-NOM-VIA-01               
006580             WHEN 2 MOVE REG-LISTA-ENTRADA TO WS-NOM-VIA-02               
006590             WHEN 3 MOVE REG-LISTA-ENTRADA TO WS-NOM-VIA-03               
006600             WHEN 4 MOVE REG-LISTA-ENTRADA TO WS-NOM-VIA-04               
006610             WHEN 5 MOVE REG-LISTA-ENTRADA TO WS-NOM-VIA-05               
006620         END-EVALUATE                                                     
006630       ELSE                                                               
006640         DISPLAY '*** ERROR AL LEER LISTA DE LOTES ***'                   
006650         SET WS-FALLA-JOB TO TRUE                                         
006660       END-IF                                                             
006670     END-IF.                                                              
006680 3220-LEER-NOMBRE-LOTE-F.                                                 
006690     EXIT.                                                                
006700                                                                          
006710*    3210 SE USA CUANDO UNA TANDA QUEDA CON UN SOLO LOTE                  
006720*    REMANENTE (CANTIDAD DE LOTES DEL NIVEL NO ES MULTIPLO                
006730*    DE WS-CANT-VIAS-LOTE). EL LOTE PASA DE NIVEL SIN FUSION,             
006740*    SOLO SE LE CAMBIA EL NOMBRE.                                         
006750 3210-COPIAR-UNICO-I.                                                     
006760     MOVE WS-NOM-VIA-01       TO WS-NOM-ORIGEN.                           
006770     MOVE WS-NIVEL-ACTUAL     TO WS-NLP-NIVEL.                            
006780     MOVE '_'                 TO WS-NLP-GUION.                            
006790     MOVE 'CHUNK_'            TO WS-NLP-PREFIJO.                          
006800     COMPUTE WS-NLP-NUMERO = WS-CANT-SALIDA-PASE - 1.                     
006810     MOVE '.CSV'              TO WS-NLP-SUFIJO.                           
006820     MOVE WS-NOM-LOTE-PASE    TO WS-NOM-DESTINO.                          
006830     CALL WS-PGM-RENOMBRAR USING WS-NOM-ORIGEN WS-NOM-DESTINO             
006840         RETURNING WS-RC-RENOMBRAR.                                       
006850     IF WS-RC-RENOMBRAR NOT = ZEROS                                       
006860         DISPLAY '*** ERROR AL RENOMBRAR LOTE REMANENTE ***'              
006870         SET WS-FALLA-JOB TO TRUE                                         
006880     ELSE                                                                 
006890       MOVE WS-NOM-LOTE-PASE TO REG-LISTA-SALIDA                          
006900       WRITE REG-LISTA-SALIDA                                             
006910       IF FS-LST-SAL NOT = '00'                                           
006920           DISPLAY '*** ERROR AL ANOTAR LOTE EN LA LISTA ***'             
006930           SET WS-FALLA-JOB TO TRUE                                       
006940       END-IF                                                             
006950     END-IF.                                                              
006960 3210-COPIAR-UNICO-F.                                                     
006970     EXIT.                                                                
006980                                                                          
006990*    3300 CIERRA LA LISTA DE SALIDA DE LA PASADA. SI QUEDO UN             
007000*    SOLO LOTE, LO DEJA A MANO EN WS-NOM-ULTIMO-LOTE (LA FUSION           
007010*    TERMINO). SI NO, BORRA LA LISTA DE ENTRADA VIEJA Y LE                
007020*    CAMBIA EL NOMBRE A LA DE SALIDA, QUE PASA A SER LA LISTA             
007030*    DE ENTRADA DE LA PROXIMA PASADA (IGUAL CONVENCION DE                 
007040*    BORRAR/RENOMBRAR QUE SE USA CON LOS LOTES EN 3210/4500).             
007050 3300-AVANZAR-NIVEL-I.                                                    
007060     CLOSE LISTA-SALIDA.                                                  
007070     IF WS-CANT-SALIDA-PASE = 1                                           
007080         OPEN INPUT LISTA-SALIDA                                          
007090         READ LISTA-SALIDA                                                
007100             AT END CONTINUE                                              
007110         END-READ                                                         
007120         MOVE REG-LISTA-SALIDA TO WS-NOM-ULTIMO-LOTE                      
007130         CLOSE LISTA-SALIDA                                               
007140     ELSE                                                                 
007150         CLOSE LISTA-ENTRADA                                              
007160         CALL WS-PGM-BORRAR USING WS-NOM-LISTA-ENTRADA                    
007170             RETURNING WS-RC-BORRAR                                       
007180         CALL WS-PGM-RENOMBRAR USING WS-NOM-LISTA-SALIDA                  
007190             WS-NOM-LISTA-ENTRADA                                         
007200             RETURNING WS-RC-RENOMBRAR                                    
007210         IF WS-RC-RENOMBRAR NOT = ZEROS                                   
007220             DISPLAY '*** ERROR AL PREPARAR LISTA PARA LA PROXIMA'        
007230             DISPLAY '*** PASADA DE FUSION ***'                           
007240             SET WS-FALLA-JOB TO TRUE                                     
007250         ELSE                                                             
007260             SET WS-NO-FIN-LISTA-ENTRADA TO TRUE                          
007270             OPEN INPUT LISTA-ENTRADA                                     
007280             IF FS-LST-ENT NOT = '00'                                     
007290                 DISPLAY '*** ERROR AL REABRIR LISTA DE LOTES ***'        
007300                 SET WS-FALLA-JOB TO TRUE                                 
007310             END-IF                                                       
007320         END-IF                                                           
007330     END-IF.                                                              
007340 3300-AVANZAR-NIVEL-F.                                                    
007350     EXIT.                                                                
007360                                                                          
007370*    3400 PRODUCE EL ARCHIVO DE SALIDA DEFINITIVO RENOMBRANDO             
007380*    EL UNICO LOTE SOBREVIVIENTE. NUNCA SE ABRE SALIDA POR                
007390*    ESCRITURA EN ESTE PROGRAMA.                                          
007400 3400-RENOMBRAR-SAL-I.                                                    
007410     MOVE WS-NOM-ULTIMO-LOTE  TO WS-NOM-ORIGEN.                           
007420     MOVE WS-NOM-SALIDA       TO WS-NOM-DESTINO.                          
007430     CALL WS-PGM-RENOMBRAR USING WS-NOM-ORIGEN WS-NOM-DESTINO             
007440         RETURNING WS-RC-RENOMBRAR.                                       
007450     IF WS-RC-RENOMBRAR NOT = ZEROS                                       
007460         DISPLAY '*** ERROR AL RENOMBRAR LOTE FINAL A SALIDA ***'         
007470         SET WS-FALLA-JOB TO TRUE                                         
007480     END-IF.                                                              
007490 3400-RENOMBRAR-SAL-F.                                                    
007500     EXIT.                                                                
007510                                                                          
007520*----------------------------------------------------------               
007530*    4000 - FUSION EN K VIAS (HASTA 5) DE UNA TANDA DE                    
007540*    LOTES DEL NIVEL ACTUAL EN UN UNICO LOTE DE SALIDA                    
007550*----------------------------------------------------------               
007560 4000-FUSION-K-VIAS-I.                                                    
007570     MOVE WS-NIVEL-ACTUAL     TO WS-NLP-NIVEL.                            
007580     MOVE '_'                 TO WS-NLP-GUION.                            
007590     MOVE 'CHUNK_'            TO WS-NLP-PREFIJO.                          
007600     COMPUTE WS-NLP-NUMERO = WS-CANT-SALIDA-PASE - 1.                     
007610     MOVE '.CSV'              TO WS-NLP-SUFIJO.                           
007620     MOVE WS-NOM-LOTE-PASE    TO WS-NOM-CHUNK-OUT.                        
007630     MOVE ZEROS TO WS-CANT-VIAS-VIVAS.                                    
007640     PERFORM 4100-ABRIR-VIAS-I THRU 4100-ABRIR-VIAS-F                     
007650             VARYING WS-SUBIDX FROM 1 BY 1                                
007660             UNTIL WS-SUBIDX > WS-CANT-VIAS-ACTIVAS                       
007670                OR WS-FALLA-JOB.                                          
007680     IF WS-NO-FALLA-JOB                                                   
007690       OPEN OUTPUT CHUNK-SAL                                              
007700       IF FS-CHUNKSAL NOT = '00'                                          
007710         DISPLAY '*** ERROR AL CREAR LOTE DE FUSION ***'                  
007720         SET WS-FALLA-JOB TO TRUE                                         
007730       ELSE                                                               
007740         PERFORM 4200-FUSIONAR-VIAS-I THRU 4200-FUSIONAR-VIAS-F           
007750                 UNTIL WS-CANT-VIAS-VIVAS = ZEROS                         
007760                    OR WS-FALLA-JOB                                       
007770         CLOSE CHUNK-SAL                                                  
007780       END-IF                                                             
007790     END-IF.                                                              
007800     PERFORM 4450-CERRAR-VIAS-I THRU 4450-CERRAR-VIAS-F                   
007810             VARYING WS-SUBIDX FROM 1 BY 1                                
007820             UNTIL WS-SUBIDX > WS-CANT-VIAS-ACTIVAS.                      
007830     PERFORM 4500-BORRAR-VIAS-I THRU 4500-BORRAR-VIAS-F                   
007840             VARYING WS-SUBIDX FROM 1 BY 1                                
007850             UNTIL WS-SUBIDX > WS-CANT-VIAS-ACTIVAS.                      
007860     IF WS-NO-FALLA-JOB                                                   
007870       MOVE WS-NOM-LOTE-PASE TO REG-LISTA-SALIDA                          
007880       WRITE REG-LISTA-SALIDA                                             
007890       IF FS-LST-SAL NOT = '00'                                           
007900           DISPLAY '*** ERROR AL ANOTAR LOTE EN LA LISTA ***'             
007910           SET WS-FALLA-JOB TO TRUE                                       
007920       END-IF                                                             
007930     END-IF.                                                              
007940 4000-FUSION-K-VIAS-F.                                                    
007950     EXIT.                                                                
007960                                                                          
007970*    4100 ABRE LA VIA WS-SUBIDX (SU NOMBRE YA QUEDO EN                    
007980*    WS-NOM-VIA-01 A 05, VER 3220) Y LEE SU PRIMER REGISTRO               
007990 4100-ABRIR-VIAS-I.                                                       
008000     EVALUATE WS-SUBIDX                                                   
008010         WHEN 1                                                           
008020             OPEN INPUT CHUNK-VIA-01                                      
008030             MOVE FS-VIA-01 TO WS-FS-VIA-GENERICA                         
008040         WHEN 2                                                           
008050             OPEN INPUT CHUNK-VIA-02                                      
008060             MOVE FS-VIA-02 TO WS-FS-VIA-GENERICA                         
008070         WHEN 3                                                           
008080             OPEN INPUT CHUNK-VIA-03                                      
008090             MOVE FS-VIA-03 TO WS-FS-VIA-GENERICA                         
008100         WHEN 4                                                           
008110             OPEN INPUT CHUNK-VIA-04                                      
008120             MOVE FS-VIA-04 TO WS-FS-VIA-GENERICA                         
008130         WHEN 5                                                           
008140             OPEN INPUT CHUNK-VIA-05                                      
008150             MOVE FS-VIA-05 TO WS-FS-VIA-GENERICA                         
008160     END-EVALUATE.                                                        
008170     IF WS-FS-VIA-GENERICA NOT = '00'                                     
008180       DISPLAY '*** ERROR AL ABRIR VIA DE FUSION ***' WS-SUBIDX           
008190       SET WS-FALLA-JOB TO TRUE                                           
008200     ELSE                                                                 
008210       EVALUATE WS-SUBIDX                                                 
008220           WHEN 1 MOVE WS-SUBIDX TO VIA-NRO-ARCHIVO-01                    
008230                  SET VIA-FIN-NO-01 TO TRUE                               
008240           WHEN 2 MOVE WS-SUBIDX TO VIA-NRO-ARCHIVO-02                    
008250                  SET VIA-FIN-NO-02 TO TRUE                               
008260           WHEN 3 MOVE WS-SUBIDX TO VIA-NRO-ARCHIVO-03                    
008270                  SET VIA-FIN-NO-03 TO TRUE                               
008280           WHEN 4 MOVE WS-SUBIDX TO VIA-NRO-ARCHIVO-04                    
008290                  SET VIA-FIN-NO-04 TO TRUE                               
008300           WHEN 5 MOVE WS-SUBIDX TO VIA-NRO-ARCHIVO-05                    
008310                  SET VIA-FIN-NO-05 TO TRUE                               
008320       END-EVALUATE                                                       
008330       PERFORM 4300-LEER-VIA-I THRU 4300-LEER-VIA-F                       
008340       EVALUATE WS-SUBIDX                                                 
008350           WHEN 1 IF VIA-FIN-NO-01                                        
008360                      ADD 1 TO WS-CANT-VIAS-VIVAS                         
008370                  END-IF                                                  
008380           WHEN 2 IF VIA-FIN-NO-02                                        
008390                      ADD 1 TO WS-CANT-VIAS-VIVAS                         
008400                  END-IF                                                  
008410           WHEN 3 IF VIA-FIN-NO-03                                        
008420                      ADD 1 TO WS-CANT-VIAS-VIVAS                         
008430                  END-IF                                                  
008440           WHEN 4 IF VIA-FIN-NO-04                                        
008450                      ADD 1 TO WS-CANT-VIAS-VIVAS                         
008460                  END-IF                                                  
008470           WHEN 5 IF VIA-FIN-NO-05                                        
008480                      ADD 1 TO WS-CANT-VIAS-VIVAS                         
008490                  END-IF                                                  
008500       END-EVALUATE                                                       
008510     END-IF.                                                              
008520 4100-ABRIR-VIAS-F.                                                       
008530     EXIT.                                                                
008540                                                                          
008550*    4200 ELIGE LA VIA CON EL MENOR VALOR VIGENTE, LO GRABA               
008560*    EN EL LOTE DE SALIDA Y AVANZA ESA VIA UN REGISTRO                    
008570 4200-FUSIONAR-VIAS-I.                                                    
008580     PERFORM 4400-ESCOGER-MENOR-I THRU 4400-ESCOGER-MENOR-F.              
008590     EVALUATE WS-MENOR-VIA                                                
008600         WHEN 1 MOVE VIA-CLAVE-01 TO REG-CHUNKSAL                         
008610         WHEN 2 MOVE VIA-CLAVE-02 TO REG-CHUNKSAL                         
008620         WHEN 3 MOVE VIA-CLAVE-03 TO REG-CHUNKSAL                         
008630         WHEN 4 MOVE VIA-CLAVE-04 TO REG-CHUNKSAL                         
008640         WHEN 5 MOVE VIA-CLAVE-05 TO REG-CHUNKSAL                         
008650     END-EVALUATE.                                                        
008660     WRITE REG-CHUNKSAL.                                                  
008670     IF FS-CHUNKSAL NOT = '00'                                            
008680       DISPLAY '*** ERROR AL GRABAR REGISTRO FUSIONADO ***'               
008690       SET WS-FALLA-JOB TO TRUE                                           
008700     ELSE                                                                 
008710       MOVE WS-MENOR-VIA TO WS-SUBIDX                                     
008720       PERFORM 4300-LEER-VIA-I THRU 4300-LEER-VIA-F                       
008730       EVALUATE WS-MENOR-VIA                                              
008740           WHEN 1 IF VIA-FIN-SI-01                                        
008750                      SUBTRACT 1 FROM WS-CANT-VIAS-VIVAS                  
008760                  END-IF                                                  
008770           WHEN 2 IF VIA-FIN-SI-02                                        
008780                      SUBTRACT 1 FROM WS-CANT-VIAS-VIVAS                  
008790                  END-IF                                                  
008800           WHEN 3 IF VIA-FIN-SI-03                                        
008810                      SUBTRACT 1 FROM WS-CANT-VIAS-VIVAS                  
008820                  END-IF                                                  
008830           WHEN 4 IF VIA-FIN-SI-04                                        
008840                      SUBTRACT 1 FROM WS-CANT-VIAS-VIVAS                  
008850                  END-IF                                                  
008860           WHEN 5 IF VIA-FIN-SI-05                                        
008870                      SUBTRACT 1 FROM WS-CANT-VIAS-VIVAS                  
008880                  END-IF                                                  
008890       END-EVALUATE                                                       
008900     END-IF.                                                              
008910 4200-FUSIONAR-VIAS-F.                                                    
008920     EXIT.                                                                
008930                                                                          
008940*    4300 LEE UN REGISTRO MAS DE LA VIA WS-SUBIDX. SI LLEGA               
008950*    A FIN DE ARCHIVO PRENDE VIA-FIN-SI DE ESA VIA                        
008960 4300-LEER-VIA-I.                                                         
008970     EVALUATE WS-SUBIDX                                                   
008980         WHEN 1                                                           
008990             READ CHUNK-VIA-01                                            
009000                 AT END SET VIA-FIN-SI-01 TO TRUE                         
009010             END-READ                                                     
009020             IF VIA-FIN-NO-01                                             
009030                 MOVE REG-VIA-01 TO VIA-CLAVE-01                          
009040             END-IF                                                       
009050         WHEN 2                                                           
009060             READ CHUNK-VIA-02                                            
009070                 AT END SET VIA-FIN-SI-02 TO TRUE                         
009080             END-READ                                                     
009090             IF VIA-FIN-NO-02                                             
009100                 MOVE REG-VIA-02 TO VIA-CLAVE-02                          
009110             END-IF                                                       
009120         WHEN 3                                                           
009130             READ CHUNK-VIA-03                                            
009140                 AT END SET VIA-FIN-SI-03 TO TRUE                         
009150             END-READ                                                     
009160             IF VIA-FIN-NO-03                                             
009170                 MOVE REG-VIA-03 TO VIA-CLAVE-03                          
009180             END-IF                                                       
009190         WHEN 4                                                           
009200             READ CHUNK-VIA-04                                            
009210                 AT END SET VIA-FIN-SI-04 TO TRUE                         
009220             END-READ                                                     
009230             IF VIA-FIN-NO-04                                             
009240                 MOVE REG-VIA-04 TO VIA-CLAVE-04                          
009250             END-IF                                                       
009260         WHEN 5                                                           
009270             READ CHUNK-VIA-05                                            
009280                 AT END SET VIA-FIN-SI-05 TO TRUE                         
009290             END-READ                                                     
009300             IF VIA-FIN-NO-05                                             
009310                 MOVE REG-VIA-05 TO VIA-CLAVE-05                          
009320             END-IF                                                       
009330     END-EVALUATE.                                                        
009340 4300-LEER-VIA-F.                                                         
009350     EXIT.                                                                
009360                                                                          
009370*    4400/4410 BUSCAN, ENTRE LAS VIAS AUN NO TERMINADAS,                  
009380*    LA QUE TIENE EL MENOR VALOR VIGENTE (VIA-CLAVE)                      
009390 4400-ESCOGER-MENOR-I.                                                    
009400     MOVE ZEROS      TO WS-MENOR-VIA.                                     
009410     MOVE 9999999999 TO WS-MENOR-VALOR.                                   
009420     PERFORM 4410-COMPARAR-VIA-I THRU 4410-COMPARAR-VIA-F                 
009430             VARYING WS-SUBIDX FROM 1 BY 1                                
009440             UNTIL WS-SUBIDX > WS-CANT-VIAS-ACTIVAS.                      
009450 4400-ESCOGER-MENOR-F.                                                    
009460     EXIT.                                                                
009470                                                                          
009480 4410-COMPARAR-VIA-I.                                                     
009490     EVALUATE WS-SUBIDX                                                   
009500         WHEN 1                                                           
009510             IF VIA-FIN-NO-01 AND VIA-CLAVE-01 < WS-MENOR-VALOR           
009520                 MOVE VIA-CLAVE-01 TO WS-MENOR-VALOR                      
009530                 MOVE WS-SUBIDX    TO WS-MENOR-VIA                        
009540             END-IF                                                       
009550         WHEN 2                                                           
009560             IF VIA-FIN-NO-02 AND VIA-CLAVE-02 < WS-MENOR-VALOR           
009570                 MOVE VIA-CLAVE-02 TO WS-MENOR-VALOR                      
009580                 MOVE WS-SUBIDX    TO WS-MENOR-VIA                        
009590             END-IF                                                       
009600         WHEN 3                                                           
009610             IF VIA-FIN-NO-03 AND VIA-CLAVE-03 < WS-MENOR-VALOR           
009620                 MOVE VIA-CLAVE-03 TO WS-MENOR-VALOR                      
009630                 MOVE WS-SUBIDX    TO WS-MENOR-VIA                        
009640             END-IF                                                       
009650         WHEN 4                                                           
009660             IF VIA-FIN-NO-04 AND VIA-CLAVE-04 < WS-MENOR-VALOR           
009670                 MOVE VIA-CLAVE-04 TO WS-MENOR-VALOR                      
009680                 MOVE WS-SUBIDX    TO WS-MENOR-VIA                        
009690             END-IF                                                       
009700         WHEN 5                                                           
009710             IF VIA-FIN-NO-05 AND VIA-CLAVE-05 < WS-MENOR-VALOR           
009720                 MOVE VIA-CLAVE-05 TO WS-MENOR-VALOR                      
009730                 MOVE WS-SUBIDX    TO WS-MENOR-VIA                        
009740             END-IF                                                       
009750     END-EVALUATE.                                                        
009760 4410-COMPARAR-VIA-F.                                                     
009770     EXIT.                                                                
009780                                                                          
009790*    4450 CIERRA LA VIA WS-SUBIDX AL TERMINAR LA FUSION                   
009800 4450-CERRAR-VIAS-I.                                                      
009810     EVALUATE WS-SUBIDX                                                   
009820         WHEN 1 CLOSE CHUNK-VIA-01                                        
009830         WHEN 2 CLOSE CHUNK-VIA-02                                        
009840         WHEN 3 CLOSE CHUNK-VIA-03                                        
009850         WHEN 4 CLOSE CHUNK-VIA-04                                        
009860         WHEN 5 CLOSE CHUNK-VIA-05                                        
009870     END-EVALUATE.                                                        
009880 4450-CERRAR-VIAS-F.                                                      
009890     EXIT.                                                                
009900                                                                          
009910*    4500 BORRA DEL DISCO EL LOTE DE ENTRADA DE LA VIA                    
009920*    WS-SUBIDX, YA FUSIONADO EN EL NUEVO LOTE DE SALIDA                   
009930 4500-BORRAR-VIAS-I.                                                      
009940     EVALUATE WS-SUBIDX                                                   
009950         WHEN 1 MOVE WS-NOM-VIA-01 TO WS-NOM-BORRAR                       
009960         WHEN 2 MOVE WS-NOM-VIA-02 TO WS-NOM-BORRAR                       
009970         WHEN 3 MOVE WS-NOM-VIA-03 TO WS-NOM-BORRAR                       
009980         WHEN 4 MOVE WS-NOM-VIA-04 TO WS-NOM-BORRAR                       
009990         WHEN 5 MOVE WS-NOM-VIA-05 TO WS-NOM-BORRAR                       
010000     END-EVALUATE.                                                        
010010     CALL WS-PGM-BORRAR USING WS-NOM-BORRAR                               
010020         RETURNING WS-RC-BORRAR.                                          
010030     IF WS-RC-BORRAR NOT = ZEROS                                          
010040       DISPLAY '*** AVISO: NO SE PUDO BORRAR EL LOTE ***'                 
010050     END-IF.                                                              
010060 4500-BORRAR-VIAS-F.                                                      
010070     EXIT.                                                                
010080                                                                          
010090*----------------------------------------------------------               
010100*    5000 - ORDENAMIENTO EN MEMORIA DE UN LOTE (BURBUJA).                 
010110*    EL BUFFER TIENE COMO MAXIMO WS-CANT-VIAS-LOTE (5)                    
010120*    CASILLAS FIJAS (BUFFER-01 A 05, VER 2100/2310) ASI QUE               
010130*    LA PASADA EXTERNA SE REPITE 4 VECES (N-1 CON N=5) Y                  
010140*    COMPARA LOS PARES ADYACENTES REALMENTE OCUPADOS                      
010150 5000-ORDENAR-LOTE-I.                                                     
010160     IF WS-CANT-BUFFER > 1                                                
010170       PERFORM 5100-PASADA-EXTERNA-I THRU 5100-PASADA-EXTERNA-F           
010180               VARYING WS-IX FROM 1 BY 1                                  
010190               UNTIL WS-IX > 4                                            
010200     END-IF.                                                              
010210 5000-ORDENAR-LOTE-F.                                                     
010220     EXIT.                                                                
010230                                                                          
010240 5100-PASADA-EXTERNA-I.                                                   
010250     IF WS-CANT-BUFFER > 1                                                
010260         PERFORM 5210-COMPARAR-01-02-I THRU 5210-COMPARAR-01-02-F         
010270     END-IF.                                                              
010280     IF WS-CANT-BUFFER > 2                                                
010290         PERFORM 5220-COMPARAR-02-03-I THRU 5220-COMPARAR-02-03-F         
010300     END-IF.                                                              
010310     IF WS-CANT-BUFFER > 3                                                
010320         PERFORM 5230-COMPARAR-03-04-I THRU 5230-COMPARAR-03-04-F         
010330     END-IF.                                                              
010340     IF WS-CANT-BUFFER > 4                                                
010350         PERFORM 5240-COMPARAR-04-05-I THRU 5240-COMPARAR-04-05-F         
010360     END-IF.                                                              
010370 5100-PASADA-EXTERNA-F.                                                   
010380     EXIT.                                                                
010390                                                                          
010400*    5210/5220/5230/5240 COMPARAN UN PAR DE CASILLAS                      
010410*    ADYACENTES DEL BUFFER Y LAS PERMUTAN SI ESTAN FUERA                  
010420*    DE ORDEN ASCENDENTE                                                  
010430 5210-COMPARAR-01-02-I.                                                   
010440     IF BUFFER-CLAVE-01 > BUFFER-CLAVE-02                                 
010450         MOVE BUFFER-CLAVE-01 TO WS-VALOR-TEMP                            
010460         MOVE BUFFER-CLAVE-02 TO BUFFER-CLAVE-01                          
010470         MOVE WS-VALOR-TEMP   TO BUFFER-CLAVE-02                          
010480     END-IF.                                                              
010490 5210-COMPARAR-01-02-F.                                                   
010500     EXIT.                                                                
010510                                                                          
010520 5220-COMPARAR-02-03-I.                                                   
010530     IF BUFFER-CLAVE-02 > BUFFER-CLAVE-03                                 
010540         MOVE BUFFER-CLAVE-02 TO WS-VALOR-TEMP                            
010550         MOVE BUFFER-CLAVE-03 TO BUFFER-CLAVE-02                          
010560         MOVE WS-VALOR-TEMP   TO BUFFER-CLAVE-03                          
010570     END-IF.                                                              
010580 5220-COMPARAR-02-03-F.                                                   
010590     EXIT.                                                                
010600                                                                          
010610 5230-COMPARAR-03-04-I.                                                   
010620     IF BUFFER-CLAVE-03 > BUFFER-CLAVE-04                                 
010630         MOVE BUFFER-CLAVE-03 TO WS-VALOR-TEMP                            
010640         MOVE BUFFER-CLAVE-04 TO BUFFER-CLAVE-03                          
010650         MOVE WS-VALOR-TEMP   TO BUFFER-CLAVE-04                          
010660     END-IF.                                                              
010670 5230-COMPARAR-03-04-F.                                                   
010680     EXIT.                                                                
010690                                                                          
010700 5240-COMPARAR-04-05-I.                                                   
010710     IF BUFFER-CLAVE-04 > BUFFER-CLAVE-05                                 
010720         MOVE BUFFER-CLAVE-04 TO WS-VALOR-TEMP                            
010730         MOVE BUFFER-CLAVE-05 TO BUFFER-CLAVE-04                          
010740         MOVE WS-VALOR-TEMP   TO BUFFER-CLAVE-05                          
010750     END-IF.                                                              
010760 5240-COMPARAR-04-05-F.                                                   
010770     EXIT.                                                                
010780                                                                          
010790*----------------------------------------------------------               
010800*    9999 - CIERRE DEL TRABAJO Y MENSAJE DE ESTADISTICAS                  
010810*----------------------------------------------------------               
010820 9999-FINAL-I.                                                            
010830     IF WS-FALLA-JOB                                                      
010840       DISPLAY WS-LINEA-SEP                                               
010850       DISPLAY 'PGM PROGM50S - TERMINADO CON ERRORES'                     
010860       DISPLAY WS-LINEA-SEP                                               
010870       MOVE 9999 TO RETURN-CODE                                           
010880     ELSE                                                                 
010890       MOVE WS-CONT-LINEAS-LEIDAS TO WS-LINEAS-PRINT                      
010900       MOVE WS-CONT-LOTES-CHUNK   TO WS-LOTES-CHUNK-PRINT                 
010910       MOVE WS-CONT-PASADAS       TO WS-PASADAS-PRINT                     
010920       DISPLAY WS-LINEA-SEP                                               
010930       DISPLAY 'PGM PROGM50S - CLASIFICACION EXTERNA FINALIZADA'          
010940       DISPLAY 'CLAVES LEIDAS ...: ' WS-LINEAS-PRINT                      
010950       DISPLAY 'LOTES DE TROCEO .: ' WS-LOTES-CHUNK-PRINT                 
010960       DISPLAY 'PASADAS DE FUSION: ' WS-PASADAS-PRINT                     
010970       DISPLAY WS-LINEA-SEP                                               
010980     END-IF.                                                              
010990     IF FS-ENT NOT = SPACES                                               
011000         CLOSE ENTRADA                                                    
011010     END-IF.                                                              
011020     IF FS-LST-ENT NOT = SPACES                                           
011030         CLOSE LISTA-ENTRADA                                              
011040     END-IF.                                                              
011050     IF FS-LST-SAL NOT = SPACES                                           
011060         CLOSE LISTA-SALIDA                                               
011070     END-IF.                                                              
011080 9999-FINAL-F.                                                            
011090     EXIT.                                                                
