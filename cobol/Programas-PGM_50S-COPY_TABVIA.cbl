000100*////////////////// (TABVIA) ///////////////////////////////////          
000110****************************************************                      
000120*    VIAS DE FUSION K-VIAS (MAXIMO 5 POR TANDA)      *                    
000130*    (CURSOR DE FUSION POR CADA ARCHIVO DE LOTE      *                    
000140*    ABIERTO DURANTE UNA PASADA)                     *                    
000150****************************************************                      
000160*    UNA VIA POR CADA ARCHIVO DE LOTE QUE PARTICIPA  *                    
000170*    EN LA FUSION K-VIAS (SUBORDINADA 4000).  CADA   *                    
000180*    VIA GUARDA EL ULTIMO VALOR LEIDO DE SU ARCHIVO  *                    
000190*    Y SU INDICADOR DE FIN, DE MODO QUE 4400-ESCOGER-*                    
000200*    MENOR PUEDA COMPARAR EL VALOR VIGENTE DE TODAS  *                    
000210*    LAS VIAS ABIERTAS SIN VOLVER A LEER CADA VEZ.   *                    
000220*    NO SE USA TABLA CON OCCURS: SE DECLARA UNA      *                    
000230*    ENTRADA FIJA POR VIA (01 A 05), IGUAL QUE LOS   *                    
000240*    NOMBRES DE ARCHIVO WS-NOM-VIA-01 A 05 EN        *                    
000250*    PROGM50S, Y SE ACCEDE POR EVALUATE DEL SUBINDICE*                    
000260****************************************************                      
000270                                                                          
000280 01  VIA-01.                                                              
000290     05  VIA-CLAVE-01       PIC 9(10) VALUE ZEROS.                        
000300     05  VIA-NRO-ARCHIVO-01 PIC 9(04) VALUE ZEROS.                        
000310     05  VIA-STATUS-FIN-01  PIC X(01) VALUE 'N'.                          
000320         88  VIA-FIN-SI-01        VALUE 'Y'.                              
000330         88  VIA-FIN-NO-01        VALUE 'N'.                              
000340     05  FILLER              PIC X(05) VALUE SPACES.                      
000350 01  VIA-02.                                                              
000360     05  VIA-CLAVE-02       PIC 9(10) VALUE ZEROS.                        
000370     05  VIA-NRO-ARCHIVO-02 PIC 9(04) VALUE ZEROS.                        
000380     05  VIA-STATUS-FIN-02  PIC X(01) VALUE 'N'.                          
000390         88  VIA-FIN-SI-02        VALUE 'Y'.                              
000400         88  VIA-FIN-NO-02        VALUE 'N'.                              
000410     05  FILLER              PIC X(05) VALUE SPACES.                      
000420 01  VIA-03.                                                              
000430     05  VIA-CLAVE-03       PIC 9(10) VALUE ZEROS.                        
000440     05  VIA-NRO-ARCHIVO-03 PIC 9(04) VALUE ZEROS.                        
000450     05  VIA-STATUS-FIN-03  PIC X(01) VALUE 'N'.                          
000460         88  VIA-FIN-SI-03        VALUE 'Y'.                              
000470         88  VIA-FIN-NO-03        VALUE 'N'.                              
000480     05  FILLER              PIC X(05) VALUE SPACES.                      
000490 01  VIA-04.                                                              
000500     05  VIA-CLAVE-04       PIC 9(10) VALUE ZEROS.                        
000510     05  VIA-NRO-ARCHIVO-04 PIC 9(04) VALUE ZEROS.                        
000520     05  VIA-STATUS-FIN-04  PIC X(01) VALUE 'N'.                          
000530         88  VIA-FIN-SI-04        VALUE 'Y'.                              
000540         88  VIA-FIN-NO-04        VALUE 'N'.                              
000550     05  FILLER              PIC X(05) VALUE SPACES.                      
000560 01  VIA-05.                                                              
000570     05  VIA-CLAVE-05       PIC 9(10) VALUE ZEROS.                        
000580     05  VIA-NRO-ARCHIVO-05 PIC 9(04) VALUE ZEROS.                        
000590     05  VIA-STATUS-FIN-05  PIC X(01) VALUE 'N'.                          
000600         88  VIA-FIN-SI-05        VALUE 'Y'.                              
000610         88  VIA-FIN-NO-05        VALUE 'N'.                              
000620     05  FILLER              PIC X(05) VALUE SPACES.                      
